000100* HISTORY OF MODIFICATION:
000200* ==========================================================================
000300* TAG NAME DATE DESCRIPTION
000400* --------------------------------------------------------------------------
000500* CTF008 RMG05H 11/06/1994 - INITIAL VERSION - PARAMETER AREA FOR
000600*                            THE CARD-MASKING SUBROUTINE CTFVMSK.
000700* --------------------------------------------------------------------------
000800* CTF049 HQT14H 19/02/2014 - REPUNCHED - AREA A HAD BEEN LANDING
000900*                            ON THE INDICATOR COLUMN.  NO CHANGE
001000*                            TO THE PARAMETER LAYOUT ITSELF.
001100* --------------------------------------------------------------------------
001200 01 WK-C-VMSK-RECORD.
001300     05 WK-C-VMSK-INPUT.
001400        10 WK-C-VMSK-CARD-NUMBER       PIC X(32).
001500     05 WK-C-VMSK-OUTPUT.
001600        10 WK-C-VMSK-MASKED            PIC X(19).
