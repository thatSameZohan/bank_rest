000100*DESCRIPTION : RECORD LAYOUT FOR THE TRANSFER LOG FILE.  ONE
000200*              OCCURRENCE PER COMPLETED (OR ATTEMPTED) MOVE OF
000300*              FUNDS BETWEEN TWO CARDS BELONGING TO THE SAME
000400*              CUSTOMER.  FILE IS APPEND-ONLY, WRITTEN IN
000500*              POSTING-TIMESTAMP ORDER.
000600*=================================================================
000700* HISTORY OF MODIFICATION:
000800*=================================================================
000900* CTF002 - RMG05H - 22/03/1991 - INITIAL VERSION.                 CTF002  
001000*-----------------------------------------------------------------
001100* CTF027 - SKH41H - 08/09/2003 - XFER-STATUS WIDENED FROM 1       CTF027  
001200*                    BYTE (P/F) TO 7 BYTES (SUCCESS/FAILED )      CTF027  
001300*                    SO THE SUMMARY REPORT CAN PRINT IT           CTF027  
001400*                    WITHOUT A TRANSLATE TABLE - REQUEST 8854.    CTF027
001500*-----------------------------------------------------------------
001600* CTF048 - HQT14H - 19/02/2014 - DROPPED THE STRAY ID DIVISION    CTF048  
001700*                    HEADER THAT HAD CRAWLED IN FROM THE OLD      CTF048  
001800*                    SWIFT LAYOUTS - A COPYBOOK IS NOT A          CTF048  
001900*                    COMPILATION UNIT AND MUST NOT CARRY ONE.     CTF048  
002000*                    NO CHANGE TO THE RECORD LAYOUT ITSELF.       CTF048  
002100*-----------------------------------------------------------------
002200     05  XFERREC-RECORD                  PIC X(060).
002300     05  XFERREC-DATA REDEFINES XFERREC-RECORD.
002400         10  XFER-ID                     PIC 9(09) COMP-3.
002500         10  XFER-USER-ID                PIC 9(09) COMP-3.
002600         10  XFER-CARD-PAIR.
002700             15  XFER-FROM-CARD-ID       PIC 9(09) COMP-3.
002800             15  XFER-TO-CARD-ID         PIC 9(09) COMP-3.
002900         10  XFER-AMOUNT                 PIC S9(11)V9(02) COMP-3.
003000         10  XFER-TIMESTAMP-GROUP.
003100             15  XFER-TIMESTAMP-DATE     PIC 9(08).
003200             15  XFER-TIMESTAMP-TIME     PIC 9(06).
003300         10  XFER-TIMESTAMP-NUMERIC REDEFINES XFER-TIMESTAMP-GROUP
003400                                          PIC 9(14).
003500         10  XFER-STATUS                 PIC X(07).
003600             88  XFER-STATUS-SUCCESS              VALUE "SUCCESS".
003700             88  XFER-STATUS-FAILED               VALUE "FAILED ".
003800         10  FILLER                      PIC X(12).
