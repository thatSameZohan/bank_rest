000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTFMXFR.
000500 AUTHOR.         R M GRAVES.
000600 INSTALLATION.   CARD OPERATIONS DATA CENTER.
000700 DATE-WRITTEN.   27 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       INTERNAL USE ONLY - CARD OPERATIONS.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE CARD-TO-CARD
001200*               TRANSFER RUN.  READS ONE TRANSFER-REQUEST PER
001300*               CUSTOMER ATTEMPT, VALIDATES THE PAIR OF CARDS,
001400*               POSTS THE DEBIT AND CREDIT WHEN THE REQUEST
001500*               PASSES EVERY CHECK, AND APPENDS ONE ENTRY TO THE
001600*               TRANSFER LOG FOR EVERY SUCCESSFUL POSTING.
001700*               PRODUCES A ONE-PAGE CONTROL TOTAL REPORT AT
001800*               END OF RUN.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* CTF003 - RMG05H - 27/03/1991 - INITIAL VERSION.                 CTF003  
002400*----------------------------------------------------------------*
002500* CTF014 - DLW22H - 02/11/1998 - Y2K REMEDIATION - CARD-EXPIRY    CTF014  
002600*                    AND XFER-TIMESTAMP WIDENED TO CARRY A        CTF014  
002700*                    4-DIGIT YEAR.  SYSTEM DATE NOW PICKED UP     CTF014  
002800*                    VIA ACCEPT FROM DATE YYYYMMDD.               CTF014  
002900*----------------------------------------------------------------*
003000* CTF027 - SKH41H - 08/09/2003 - XFER-STATUS WIDENED - SEE        CTF027  
003100*                    XFERREC COPYBOOK HISTORY.  REJECTED          CTF027  
003200*                    ATTEMPTS ARE STILL NOT LOGGED - OPEN POINT   CTF027  
003300*                    RAISED BY CARD OPERATIONS, DECISION WAS TO   CTF027  
003400*                    MATCH THE ON-LINE SYSTEM AND COUNT ONLY.     CTF027  
003500*----------------------------------------------------------------*
003600* CTF041 - JLQ12H - 12/08/2009 - FROM/TO CARD HOLDING AREAS       CTF041  
003700*                    SPLIT OUT OF THE FD RECORD SO A FAILED       CTF041  
003800*                    LOOKUP OF THE TO-CARD NO LONGER CLOBBERS     CTF041  
003900*                    THE FROM-CARD ALREADY READ - TICKET 14188.   CTF041  
004000*----------------------------------------------------------------*
004100* CTF046 - PXR18H - 03/06/2013 - A000-INITIALISE WAS OPENING      CTF046  
004200*                    XFERFILE EXTEND BEFORE G100-FIND-NEXT-XFER-  CTF046  
004300*                    ID RAN, AND G100 THEN TRIED TO OPEN THE      CTF046  
004400*                    SAME FILE INPUT AGAIN WITHOUT A CLOSE IN     CTF046  
004500*                    BETWEEN.  THE OPEN FAILED, G100 BAILED OUT   CTF046  
004600*                    WITHOUT SCANNING, AND EVERY RUN STARTED      CTF046  
004700*                    NUMBERING XFER-ID BACK AT 1 - DUPLICATE KEYS CTF046  
004800*                    WRITTEN TO THE LOG.  XFERFILE IS NOW OPENED  CTF046  
004900*                    EXTEND ONLY AFTER G100 HAS SCANNED AND       CTF046  
005000*                    CLOSED IT.  WK-E-XFER-NEXT-ID ALSO MOVED TO  CTF046  
005100*                    A 77-LEVEL - TICKET 14311.                   CTF046
005200*----------------------------------------------------------------*
005300* CTF047 - PXR18H - 11/06/2013 - WS-XS-VALUE WAS ONLY X(15) BUT   CTF047  
005400*                    WS-XS-AMOUNT-EDIT MOVED INTO IT IS 16 BYTES  CTF047  
005500*                    WIDE, SO THE TOTAL-AMOUNT LINE ON THE RUN    CTF047  
005600*                    SUMMARY REPORT LOST ITS LAST DIGIT OF CENTS  CTF047  
005700*                    ON EVERY RUN.  WS-XS-VALUE WIDENED TO X(16)  CTF047  
005800*                    AND THE TRAILING FILLER NARROWED TO X(86) TO CTF047  
005900*                    KEEP THE LINE AT 132 BYTES - TICKET 14322.   CTF047  
006000*----------------------------------------------------------------*
006100* CTF049 - HQT14H - 19/02/2014 - REPUNCHED THE ENTIRE SOURCE -    CTF049  
006200*                    AREA A HAD BEEN LANDING ON COLUMN 7, THE     CTF049  
006300*                    INDICATOR COLUMN, INSTEAD OF COLUMN 8.       CTF049  
006400*                    NO LOGIC CHANGE.                             CTF049  
006500*----------------------------------------------------------------*
006600 EJECT
006700**********************
006800 ENVIRONMENT DIVISION.
006900**********************
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-AS400.
007200 OBJECT-COMPUTER. IBM-AS400.
007300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007400        C01 IS TOP-OF-FORM
007500        UPSI-0 IS UPSI-SWITCH-0
007600        ON STATUS IS U0-ON
007700        OFF STATUS IS U0-OFF.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100    SELECT XFERREQFILE ASSIGN TO DATABASE-CTFXREQ
008200           ORGANIZATION      IS SEQUENTIAL
008300           FILE STATUS       IS WK-C-FILE-STATUS.
008400
008500    SELECT CARDFILE     ASSIGN TO DATABASE-CTFCARD
008600           ORGANIZATION      IS RELATIVE
008700           ACCESS MODE       IS DYNAMIC
008800           RELATIVE KEY      IS WK-C-CARD-RELKEY
008900           FILE STATUS       IS WK-C-FILE-STATUS.
009000
009100    SELECT XFERFILE     ASSIGN TO DATABASE-CTFXLOG
009200           ORGANIZATION      IS SEQUENTIAL
009300           FILE STATUS       IS WK-C-FILE-STATUS.
009400
009500    SELECT XFERRPT      ASSIGN TO PRINTER-CTFXRPT
009600           ORGANIZATION      IS SEQUENTIAL
009700           FILE STATUS       IS WK-C-FILE-STATUS.
009800
009900***************
010000 DATA DIVISION.
010100***************
010200 FILE SECTION.
010300**************
010400 FD  XFERREQFILE
010500    LABEL RECORDS ARE OMITTED
010600    DATA RECORD IS WK-C-XFERREQ.
010700 01  WK-C-XFERREQ.
010800    COPY XFERREQ.
010900
011000 FD  CARDFILE
011100    LABEL RECORDS ARE OMITTED
011200    DATA RECORD IS WK-C-CARDREC.
011300 01  WK-C-CARDREC.
011400    COPY CARDREC.
011500
011600 FD  XFERFILE
011700    LABEL RECORDS ARE OMITTED
011800    DATA RECORD IS WK-C-XFERREC.
011900 01  WK-C-XFERREC.
012000    COPY XFERREC.
012100
012200 FD  XFERRPT
012300    LABEL RECORDS ARE OMITTED
012400    DATA RECORD IS WK-C-PRINT-LINE.
012500 01  WK-C-PRINT-LINE             PIC X(132).
012600
012700*************************
012800 WORKING-STORAGE SECTION.
012900*************************
013000 01  FILLER                      PIC X(24) VALUE
013100    "** PROGRAM CTFMXFR **".
013200
013300* ------------------ PROGRAM WORKING STORAGE -------------------*
013400 01  WK-C-COMMON.
013500    COPY CTFCMWS.
013600
013700 01  WS-C-FROM-CARD.
013800    COPY CARDREC.
013900
014000 01  WS-C-TO-CARD.
014100    COPY CARDREC.
014200
014300 01  WK-C-WORK-AREA.
014400    05  FIRST-TIME               PIC X(01) VALUE "Y".
014500    05  WS-C-REJECT-REASON       PIC X(40) VALUE SPACES.
014600    05  WS-C-TRANSFER-OK         PIC X(01) VALUE "N".
014700        88  WS-C-TRANSFER-IS-OK           VALUE "Y".
014800    05  WK-C-CARD-RELKEY         PIC 9(09) COMP.
014900    05  WK-E-XFER-ATTEMPTED-CNT  PIC 9(07) COMP.
015000    05  WK-E-XFER-SUCCESS-CNT    PIC 9(07) COMP.
015100    05  WK-E-XFER-FAILED-CNT     PIC 9(07) COMP.
015200 01  WK-E-XFER-TOTAL-AMT          PIC S9(13)V9(02) COMP-3 VALUE ZERO.
015300*   CTF046 - STANDALONE - HOLDS THE HIGHEST XFER-ID SEEN BY G100
015400*   BELOW SO B100 CAN KEEP HANDING OUT THE NEXT SURROGATE KEY FOR
015500*   THE REST OF THE RUN.
015600 77  WK-E-XFER-NEXT-ID            PIC 9(09) COMP VALUE ZERO.
015700 01  WK-C-SYSTEM-DATETIME.
015800    05  WK-C-SYSTEM-DATE         PIC 9(08).
015900    05  WK-C-SYSTEM-TIME-RAW     PIC 9(08).
016000 01  WK-C-SYSTEM-TIME-GROUP REDEFINES WK-C-SYSTEM-DATETIME.
016100    05  FILLER                   PIC X(08).
016200    05  WK-C-SYSTEM-TIME         PIC 9(06).
016300    05  FILLER                   PIC X(02).
016400
016500* ------------------- TRANSFER SUMMARY REPORT -------------------*
016600 01  WS-XS-SUMMARY-LINE.
016700    05  WS-XS-LABEL              PIC X(30).
016800    05  WS-XS-VALUE              PIC X(16).
016900    05  FILLER                   PIC X(86).
017000 01  WS-XS-COUNT-EDIT             PIC ZZZZZZ9.
017100 01  WS-XS-AMOUNT-EDIT            PIC Z,ZZZ,ZZZ,ZZ9.99.
017200 01  WS-XS-LABELS.
017300    05  FILLER PIC X(30) VALUE "TRANSFERS ATTEMPTED:".
017400    05  FILLER PIC X(30) VALUE "TRANSFERS SUCCEEDED:".
017500    05  FILLER PIC X(30) VALUE "TRANSFERS FAILED:".
017600    05  FILLER PIC X(30) VALUE "TOTAL AMOUNT TRANSFERRED:".
017700 01  WS-XS-LABEL-TABLE REDEFINES WS-XS-LABELS.
017800    05  WS-XS-LABEL-ENTRY        PIC X(30) OCCURS 4 TIMES.
017900 01  WS-XS-SUBSCRIPT              PIC 9(01) COMP.
018000
018100*****************
018200 LINKAGE SECTION.
018300*****************
018400
018500 EJECT
018600****************************************
018700 PROCEDURE DIVISION.
018800****************************************
018900 MAIN-MODULE.
019000    PERFORM A000-INITIALISE THRU A099-INITIALISE-EX.
019100    PERFORM B100-PROCESS-ONE-REQUEST THRU B199-PROCESS-ONE-REQUEST-EX
019200        UNTIL WK-C-END-OF-FILE.
019300    PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
019400    STOP RUN.
019500
019600*---------------------------------------------------------------*
019700 A000-INITIALISE.
019800*---------------------------------------------------------------*
019900    MOVE ZERO TO WK-E-XFER-ATTEMPTED-CNT
020000                 WK-E-XFER-SUCCESS-CNT
020100                 WK-E-XFER-FAILED-CNT.
020200    MOVE ZERO TO WK-E-XFER-TOTAL-AMT.
020300
020400    ACCEPT WK-C-SYSTEM-DATE FROM DATE YYYYMMDD.
020500    ACCEPT WK-C-SYSTEM-TIME-RAW FROM TIME.
020600
020700    OPEN    INPUT XFERREQFILE.
020800    IF      NOT WK-C-SUCCESSFUL
020900            DISPLAY "CTFMXFR - OPEN FILE ERROR - XFERREQFILE"
021000            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100            GO TO Y900-ABNORMAL-TERMINATION.
021200
021300    OPEN    I-O CARDFILE.
021400    IF      NOT WK-C-SUCCESSFUL
021500            DISPLAY "CTFMXFR - OPEN FILE ERROR - CARDFILE"
021600            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021700            GO TO Y900-ABNORMAL-TERMINATION.
021800
021900    OPEN    OUTPUT XFERRPT.
022000    IF      NOT WK-C-SUCCESSFUL
022100            DISPLAY "CTFMXFR - OPEN FILE ERROR - XFERRPT"
022200            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022300            GO TO Y900-ABNORMAL-TERMINATION.
022400
022500*   CTF046 - XFERFILE IS SCANNED INPUT-ONLY BY G100 BELOW TO PICK
022600*   UP THE HIGHEST XFER-ID ON THE LOG - IT MUST BE CLOSED BY G100
022700*   BEFORE WE REOPEN IT EXTEND FOR THIS RUN'S WRITE PASS.
022800    PERFORM G100-FIND-NEXT-XFER-ID THRU G199-FIND-NEXT-XFER-ID-EX.
022900
023000    OPEN    EXTEND XFERFILE.
023100    IF      NOT WK-C-SUCCESSFUL
023200            DISPLAY "CTFMXFR - OPEN FILE ERROR - XFERFILE"
023300            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400            GO TO Y900-ABNORMAL-TERMINATION.
023500
023600    PERFORM C000-READ-XFERREQ THRU C099-READ-XFERREQ-EX.
023700
023800*---------------------------------------------------------------*
023900 A099-INITIALISE-EX.
024000*---------------------------------------------------------------*
024100    EXIT.
024200
024300*---------------------------------------------------------------*
024400 C000-READ-XFERREQ.
024500*---------------------------------------------------------------*
024600    READ    XFERREQFILE.
024700    IF      WK-C-END-OF-FILE
024800            GO TO C099-READ-XFERREQ-EX.
024900    IF      NOT WK-C-SUCCESSFUL
025000            DISPLAY "CTFMXFR - READ ERROR - XFERREQFILE"
025100            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025200            GO TO Y900-ABNORMAL-TERMINATION.
025300    ADD     1                       TO    WK-E-XFER-ATTEMPTED-CNT.
025400 C099-READ-XFERREQ-EX.
025500    EXIT.
025600    EJECT
025700
025800*---------------------------------------------------------------*
025900*   MAIN PROCESSING LOOP - ONE TRANSFER-REQUEST PER ITERATION   *
026000*---------------------------------------------------------------*
026100 B100-PROCESS-ONE-REQUEST.
026200    MOVE    SPACES                  TO    WS-C-REJECT-REASON.
026300    MOVE    "N"                     TO    WS-C-TRANSFER-OK.
026400
026500    PERFORM D100-EDIT-AMOUNT THRU D199-EDIT-AMOUNT-EX.
026600    IF      WS-C-REJECT-REASON = SPACES
026700            PERFORM D200-LOOKUP-CARDS THRU D299-LOOKUP-CARDS-EX.
026800    IF      WS-C-REJECT-REASON = SPACES
026900            PERFORM D300-VALIDATE-TRANSFER
027000               THRU D399-VALIDATE-TRANSFER-EX.
027100
027200    IF      WS-C-REJECT-REASON = SPACES
027300            PERFORM D400-POST-TRANSFER THRU D499-POST-TRANSFER-EX
027400    ELSE
027500            PERFORM D500-REJECT-TRANSFER THRU D599-REJECT-TRANSFER-EX.
027600
027700    PERFORM C000-READ-XFERREQ THRU C099-READ-XFERREQ-EX.
027800 B199-PROCESS-ONE-REQUEST-EX.
027900    EXIT.
028000    EJECT
028100
028200*---------------------------------------------------------------*
028300*   RULE 7 - AMOUNT MUST BE GREATER THAN ZERO                   *
028400*---------------------------------------------------------------*
028500 D100-EDIT-AMOUNT.
028600    IF      TREQ-AMOUNT OF WK-C-XFERREQ NOT > 0
028700            MOVE "AMOUNT MUST BE GREATER THAN ZERO"
028800                                    TO    WS-C-REJECT-REASON.
028900 D199-EDIT-AMOUNT-EX.
029000    EXIT.
029100
029200*---------------------------------------------------------------*
029300*   RULE 1 - DISTINCT CARDS, RULE 2 - BOTH CARDS MUST EXIST     *
029400*---------------------------------------------------------------*
029500 D200-LOOKUP-CARDS.
029600    IF      TREQ-FROM-CARD-ID OF WK-C-XFERREQ =
029700            TREQ-TO-CARD-ID OF WK-C-XFERREQ
029800            MOVE "FROM AND TO CARD MUST DIFFER"
029900                                    TO    WS-C-REJECT-REASON
030000            GO TO D299-LOOKUP-CARDS-EX.
030100
030200    MOVE    TREQ-FROM-CARD-ID OF WK-C-XFERREQ TO WK-C-CARD-RELKEY.
030300    READ    CARDFILE
030400            INVALID KEY
030500            MOVE "FROM/TO CARD NOT FOUND"    TO    WS-C-REJECT-REASON
030600            GO TO D299-LOOKUP-CARDS-EX
030700            NOT INVALID KEY
030800            MOVE WK-C-CARDREC                TO    WS-C-FROM-CARD
030900    END-READ.
031000
031100    MOVE    TREQ-TO-CARD-ID OF WK-C-XFERREQ   TO    WK-C-CARD-RELKEY.
031200    READ    CARDFILE
031300            INVALID KEY
031400            MOVE "FROM/TO CARD NOT FOUND"    TO    WS-C-REJECT-REASON
031500            GO TO D299-LOOKUP-CARDS-EX
031600            NOT INVALID KEY
031700            MOVE WK-C-CARDREC                TO    WS-C-TO-CARD
031800    END-READ.
031900 D299-LOOKUP-CARDS-EX.
032000    EXIT.
032100
032200*---------------------------------------------------------------*
032300*   RULE 3 - OWNERSHIP, RULE 4 - ACTIVE STATUS, RULE 5 - FUNDS  *
032400*---------------------------------------------------------------*
032500 D300-VALIDATE-TRANSFER.
032600    IF      CARD-USER-ID OF WS-C-FROM-CARD NOT =
032700            TREQ-USER-ID OF WK-C-XFERREQ
032800            OR CARD-USER-ID OF WS-C-TO-CARD NOT =
032900            TREQ-USER-ID OF WK-C-XFERREQ
033000            MOVE "CARDS MUST BELONG TO THE SAME USER"
033100                                    TO    WS-C-REJECT-REASON
033200            GO TO D399-VALIDATE-TRANSFER-EX.
033300
033400    IF      NOT CARD-STATUS-ACTIVE OF WS-C-FROM-CARD
033500            OR NOT CARD-STATUS-ACTIVE OF WS-C-TO-CARD
033600            MOVE "BOTH CARDS MUST BE ACTIVE"
033700                                    TO    WS-C-REJECT-REASON
033800            GO TO D399-VALIDATE-TRANSFER-EX.
033900
034000    IF      CARD-BALANCE OF WS-C-FROM-CARD <
034100            TREQ-AMOUNT OF WK-C-XFERREQ
034200            MOVE "INSUFFICIENT FUNDS"
034300                                    TO    WS-C-REJECT-REASON.
034400 D399-VALIDATE-TRANSFER-EX.
034500    EXIT.
034600    EJECT
034700
034800*---------------------------------------------------------------*
034900*   DEBIT FROM-CARD, CREDIT TO-CARD, LOG SUCCESS                *
035000*---------------------------------------------------------------*
035100 D400-POST-TRANSFER.
035200    MOVE    SPACES                   TO    WK-C-XFERREC.
035300    SUBTRACT TREQ-AMOUNT OF WK-C-XFERREQ
035400             FROM CARD-BALANCE OF WS-C-FROM-CARD
035500             ROUNDED.
035600    ADD     TREQ-AMOUNT OF WK-C-XFERREQ
035700             TO CARD-BALANCE OF WS-C-TO-CARD
035800             ROUNDED.
035900
036000    MOVE    WS-C-FROM-CARD          TO    WK-C-CARDREC.
036100    MOVE    CARD-ID OF WS-C-FROM-CARD TO  WK-C-CARD-RELKEY.
036200    REWRITE WK-C-CARDREC
036300            INVALID KEY
036400            DISPLAY "CTFMXFR - REWRITE ERROR - FROM CARD"
036500            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036600            GO TO Y900-ABNORMAL-TERMINATION.
036700
036800    MOVE    WS-C-TO-CARD             TO    WK-C-CARDREC.
036900    MOVE    CARD-ID OF WS-C-TO-CARD  TO    WK-C-CARD-RELKEY.
037000    REWRITE WK-C-CARDREC
037100            INVALID KEY
037200            DISPLAY "CTFMXFR - REWRITE ERROR - TO CARD"
037300            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037400            GO TO Y900-ABNORMAL-TERMINATION.
037500
037600    ADD     1                        TO    WK-E-XFER-NEXT-ID.
037700    MOVE    WK-E-XFER-NEXT-ID        TO    XFER-ID OF WK-C-XFERREC.
037800    MOVE    TREQ-USER-ID OF WK-C-XFERREQ
037900                                     TO    XFER-USER-ID OF WK-C-XFERREC.
038000    MOVE    CARD-ID OF WS-C-FROM-CARD
038100                                     TO    XFER-FROM-CARD-ID OF WK-C-XFERREC.
038200    MOVE    CARD-ID OF WS-C-TO-CARD
038300                                     TO    XFER-TO-CARD-ID OF WK-C-XFERREC.
038400    MOVE    TREQ-AMOUNT OF WK-C-XFERREQ
038500                                     TO    XFER-AMOUNT OF WK-C-XFERREC.
038600    MOVE    WK-C-SYSTEM-DATE         TO    XFER-TIMESTAMP-DATE
038700                                           OF WK-C-XFERREC.
038800    MOVE    WK-C-SYSTEM-TIME         TO    XFER-TIMESTAMP-TIME
038900                                           OF WK-C-XFERREC.
039000    MOVE    "SUCCESS"                TO    XFER-STATUS OF WK-C-XFERREC.
039100
039200    WRITE   WK-C-XFERREC.
039300    IF      NOT WK-C-SUCCESSFUL
039400            DISPLAY "CTFMXFR - WRITE ERROR - XFERFILE"
039500            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039600            GO TO Y900-ABNORMAL-TERMINATION.
039700
039800    ADD     1                        TO    WK-E-XFER-SUCCESS-CNT.
039900    ADD     TREQ-AMOUNT OF WK-C-XFERREQ TO WK-E-XFER-TOTAL-AMT.
040000 D499-POST-TRANSFER-EX.
040100    EXIT.
040200
040300*---------------------------------------------------------------*
040400*   CTF027 - FAILED ATTEMPTS ARE COUNTED BUT NOT LOGGED, TO     *
040500*            MATCH THE ON-LINE SYSTEM'S BEHAVIOUR.              *
040600*---------------------------------------------------------------*
040700 D500-REJECT-TRANSFER.
040800    ADD     1                        TO    WK-E-XFER-FAILED-CNT.
040900 D599-REJECT-TRANSFER-EX.
041000    EXIT.
041100    EJECT
041200
041300*---------------------------------------------------------------*
041400*   FIND THE HIGHEST XFER-ID ALREADY ON THE LOG SO THIS RUN     *
041500*   CONTINUES THE SEQUENCE RATHER THAN RESTARTING IT            *
041600*---------------------------------------------------------------*
041700 G100-FIND-NEXT-XFER-ID.
041800    MOVE    ZERO                     TO    WK-E-XFER-NEXT-ID.
041900    OPEN    INPUT XFERFILE.
042000    IF      NOT WK-C-SUCCESSFUL
042100            GO TO G199-FIND-NEXT-XFER-ID-EX.
042200
042300    MOVE    SPACES                   TO    WK-C-FILE-STATUS.
042400    PERFORM G110-READ-NEXT-XFER THRU G119-READ-NEXT-XFER-EX
042500        UNTIL WK-C-END-OF-FILE.
042600    CLOSE   XFERFILE.
042700 G199-FIND-NEXT-XFER-ID-EX.
042800    EXIT.
042900
043000 G110-READ-NEXT-XFER.
043100    READ    XFERFILE.
043200    IF      NOT WK-C-END-OF-FILE
043300            IF  XFER-ID OF WK-C-XFERREC > WK-E-XFER-NEXT-ID
043400                MOVE XFER-ID OF WK-C-XFERREC TO WK-E-XFER-NEXT-ID.
043500 G119-READ-NEXT-XFER-EX.
043600    EXIT.
043700    EJECT
043800
043900*---------------------------------------------------------------*
044000*                   PROGRAM SUBROUTINE                          *
044100*---------------------------------------------------------------*
044200 Y900-ABNORMAL-TERMINATION.
044300    PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
044400    STOP RUN.
044500
044600*---------------------------------------------------------------*
044700 Z000-END-PROGRAM-ROUTINE.
044800*---------------------------------------------------------------*
044900    PERFORM Z100-PRINT-SUMMARY THRU Z199-PRINT-SUMMARY-EX.
045000    CLOSE   XFERREQFILE
045100            CARDFILE
045200            XFERFILE
045300            XFERRPT.
045400
045500*---------------------------------------------------------------*
045600 Z100-PRINT-SUMMARY.
045700*---------------------------------------------------------------*
045800    MOVE    SPACES                   TO    WK-C-PRINT-LINE.
045900    WRITE   WK-C-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
046000
046100    MOVE    SPACES                   TO    WS-XS-SUMMARY-LINE.
046200    MOVE    1                        TO    WS-XS-SUBSCRIPT.
046300    MOVE    WS-XS-LABEL-ENTRY (WS-XS-SUBSCRIPT) TO WS-XS-LABEL.
046400    MOVE    WK-E-XFER-ATTEMPTED-CNT  TO    WS-XS-COUNT-EDIT.
046500    MOVE    WS-XS-COUNT-EDIT         TO    WS-XS-VALUE.
046600    MOVE    WS-XS-SUMMARY-LINE       TO    WK-C-PRINT-LINE.
046700    WRITE   WK-C-PRINT-LINE AFTER ADVANCING 2 LINES.
046800
046900    MOVE    SPACES                   TO    WS-XS-SUMMARY-LINE.
047000    MOVE    2                        TO    WS-XS-SUBSCRIPT.
047100    MOVE    WS-XS-LABEL-ENTRY (WS-XS-SUBSCRIPT) TO WS-XS-LABEL.
047200    MOVE    WK-E-XFER-SUCCESS-CNT    TO    WS-XS-COUNT-EDIT.
047300    MOVE    WS-XS-COUNT-EDIT         TO    WS-XS-VALUE.
047400    MOVE    WS-XS-SUMMARY-LINE       TO    WK-C-PRINT-LINE.
047500    WRITE   WK-C-PRINT-LINE AFTER ADVANCING 1 LINES.
047600
047700    MOVE    SPACES                   TO    WS-XS-SUMMARY-LINE.
047800    MOVE    3                        TO    WS-XS-SUBSCRIPT.
047900    MOVE    WS-XS-LABEL-ENTRY (WS-XS-SUBSCRIPT) TO WS-XS-LABEL.
048000    MOVE    WK-E-XFER-FAILED-CNT     TO    WS-XS-COUNT-EDIT.
048100    MOVE    WS-XS-COUNT-EDIT         TO    WS-XS-VALUE.
048200    MOVE    WS-XS-SUMMARY-LINE       TO    WK-C-PRINT-LINE.
048300    WRITE   WK-C-PRINT-LINE AFTER ADVANCING 1 LINES.
048400
048500    MOVE    SPACES                   TO    WS-XS-SUMMARY-LINE.
048600    MOVE    4                        TO    WS-XS-SUBSCRIPT.
048700    MOVE    WS-XS-LABEL-ENTRY (WS-XS-SUBSCRIPT) TO WS-XS-LABEL.
048800    MOVE    WK-E-XFER-TOTAL-AMT      TO    WS-XS-AMOUNT-EDIT.
048900    MOVE    WS-XS-AMOUNT-EDIT        TO    WS-XS-VALUE.
049000    MOVE    WS-XS-SUMMARY-LINE       TO    WK-C-PRINT-LINE.
049100    WRITE   WK-C-PRINT-LINE AFTER ADVANCING 1 LINES.
049200 Z199-PRINT-SUMMARY-EX.
049300    EXIT.
049400
049500 Z999-END-PROGRAM-ROUTINE-EX.
049600    EXIT.
049700
049800******************************************************************
049900*************** END OF PROGRAM SOURCE - CTFMXFR ***************
050000******************************************************************
