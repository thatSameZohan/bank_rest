000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTFMNEW.
000500 AUTHOR.         R M GRAVES.
000600 INSTALLATION.   CARD OPERATIONS DATA CENTER.
000700 DATE-WRITTEN.   02 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       INTERNAL USE ONLY - CARD OPERATIONS.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH DRIVER WHICH ADMITS NEW CARDS TO
001200*               THE LEDGER.  READS ONE CARD-CREATE-REQUEST PER
001300*               CARD TO BE ISSUED, EDITS EXPIRY DATE, CARD
001400*               NUMBER UNIQUENESS AND OPENING BALANCE, AND FOR
001500*               EVERY REQUEST THAT PASSES EVERY EDIT ASSIGNS THE
001600*               NEXT CARD-ID AND WRITES THE NEW MASTER RECORD
001700*               WITH STATUS ACTIVE.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* CTF005 - RMG05H - 02/05/1991 - INITIAL VERSION.                 CTF005  
002300*----------------------------------------------------------------*
002400* CTF014 - DLW22H - 02/11/1998 - Y2K REMEDIATION - EXPIRY         CTF014  
002500*                    COMPARISON NOW WORKS ON AN 8-DIGIT CCYY      CTF014  
002600*                    FIELD.  TODAY'S DATE PICKED UP VIA           CTF014  
002700*                    ACCEPT FROM DATE YYYYMMDD.                   CTF014  
002800*----------------------------------------------------------------*
002900* CTF038 - JLQ12H - 19/04/2008 - NEXT CARD-ID NO LONGER TAKEN     CTF038  
003000*                    FROM A PARAMETER CARD - PROGRAM NOW SCANS    CTF038  
003100*                    THE LEDGER ONCE AT START-UP AND CONTINUES    CTF038  
003200*                    THE SEQUENCE ITSELF - TICKET 13650.          CTF038  
003300*----------------------------------------------------------------*
003400* CTF046 - PXR18H - 03/06/2013 - WK-E-NEXT-CARD-ID MOVED OUT OF   CTF046  
003500*                    WK-C-WORK-AREA TO ITS OWN 77-LEVEL, IN LINE  CTF046  
003600*                    WITH HOW CARD OPERATIONS NOW WANTS A         CTF046  
003700*                    STANDALONE RUN COUNTER DECLARED - NO LOGIC   CTF046  
003800*                    CHANGE.                                      CTF046
003900*----------------------------------------------------------------*
004000* CTF047 - PXR18H - 11/06/2013 - DROPPED THE WK-C-VMSK-AREA       CTF047  
004100*                    WRAPPER AROUND COPY VMSK - VMSK.cpy STARTS   CTF047  
004200*                    AT LEVEL 01 ITSELF, SO THE WRAPPER LEFT TWO  CTF047  
004300*                    SIBLING 01s AND AN EMPTY GROUP.  COPY VMSK   CTF047  
004400*                    NOW STANDS ON ITS OWN, AS ELSEWHERE IN THE   CTF047  
004500*                    SUITE - NO LOGIC CHANGE.                     CTF047  
004600*----------------------------------------------------------------*
004700* CTF049 - HQT14H - 19/02/2014 - REPUNCHED THE ENTIRE SOURCE -    CTF049  
004800*                    AREA A HAD BEEN LANDING ON COLUMN 7, THE     CTF049  
004900*                    INDICATOR COLUMN, INSTEAD OF COLUMN 8.       CTF049  
005000*                    NO LOGIC CHANGE.                             CTF049  
005100*----------------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006000        C01 IS TOP-OF-FORM
006100        UPSI-0 IS UPSI-SWITCH-0
006200        ON STATUS IS U0-ON
006300        OFF STATUS IS U0-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700    SELECT CARDCREQFILE ASSIGN TO DATABASE-CTFCREQ
006800           ORGANIZATION      IS SEQUENTIAL
006900           FILE STATUS       IS WK-C-FILE-STATUS.
007000
007100    SELECT CARDFILE      ASSIGN TO DATABASE-CTFCARD
007200           ORGANIZATION      IS RELATIVE
007300           ACCESS MODE       IS DYNAMIC
007400           RELATIVE KEY      IS WK-C-CARD-RELKEY
007500           FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100**************
008200 FD  CARDCREQFILE
008300    LABEL RECORDS ARE OMITTED
008400    DATA RECORD IS WK-C-CARDCREQ.
008500 01  WK-C-CARDCREQ.
008600    COPY CARDCREQ.
008700
008800 FD  CARDFILE
008900    LABEL RECORDS ARE OMITTED
009000    DATA RECORD IS WK-C-CARDREC.
009100 01  WK-C-CARDREC.
009200    COPY CARDREC.
009300
009400*************************
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01  FILLER                      PIC X(24) VALUE
009800    "** PROGRAM CTFMNEW **".
009900
010000* ------------------ PROGRAM WORKING STORAGE -------------------*
010100 01  WK-C-COMMON.
010200    COPY CTFCMWS.
010300
010400    COPY VMSK.
010500
010600 01  WK-C-WORK-AREA.
010700    05  WS-C-REJECT-REASON       PIC X(40) VALUE SPACES.
010800    05  WS-C-DUPLICATE-FOUND     PIC X(01) VALUE "N".
010900    05  WK-C-CARD-RELKEY         PIC 9(09) COMP.
011000    05  WK-E-HIGHEST-CARD-ID     PIC 9(09) COMP.
011100    05  WK-E-CRD-ATTEMPTED-CNT   PIC 9(07) COMP.
011200    05  WK-E-CRD-ACCEPTED-CNT    PIC 9(07) COMP.
011300    05  WK-E-CRD-REJECTED-CNT    PIC 9(07) COMP.
011400*   CTF046 - STANDALONE - THIS RUN'S NEXT CARD-ID TO ASSIGN, ONCE
011500*   G100-FIND-NEXT-CARD-ID HAS SCANNED THE LEDGER.
011600 77  WK-E-NEXT-CARD-ID            PIC 9(09) COMP VALUE ZERO.
011700
011800*****************
011900 LINKAGE SECTION.
012000*****************
012100
012200 EJECT
012300****************************************
012400 PROCEDURE DIVISION.
012500****************************************
012600 MAIN-MODULE.
012700    PERFORM A000-INITIALISE THRU A099-INITIALISE-EX.
012800    PERFORM B100-PROCESS-ONE-REQUEST THRU B199-PROCESS-ONE-REQUEST-EX
012900        UNTIL WK-C-END-OF-FILE.
013000    PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
013100    STOP RUN.
013200
013300*---------------------------------------------------------------*
013400 A000-INITIALISE.
013500*---------------------------------------------------------------*
013600    MOVE ZERO TO WK-E-CRD-ATTEMPTED-CNT
013700                 WK-E-CRD-ACCEPTED-CNT
013800                 WK-E-CRD-REJECTED-CNT.
013900
014000    ACCEPT  WK-C-TODAY-NUMERIC FROM DATE YYYYMMDD.
014100
014200    OPEN    INPUT CARDCREQFILE.
014300    IF      NOT WK-C-SUCCESSFUL
014400            DISPLAY "CTFMNEW - OPEN FILE ERROR - CARDCREQFILE"
014500            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600            GO TO Y900-ABNORMAL-TERMINATION.
014700
014800    OPEN    I-O CARDFILE.
014900    IF      NOT WK-C-SUCCESSFUL
015000            DISPLAY "CTFMNEW - OPEN FILE ERROR - CARDFILE"
015100            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200            GO TO Y900-ABNORMAL-TERMINATION.
015300
015400    PERFORM G100-FIND-NEXT-CARD-ID THRU G199-FIND-NEXT-CARD-ID-EX.
015500    COMPUTE WK-E-NEXT-CARD-ID = WK-E-HIGHEST-CARD-ID + 1.
015600
015700    PERFORM C000-READ-CARDCREQ THRU C099-READ-CARDCREQ-EX.
015800*---------------------------------------------------------------*
015900 A099-INITIALISE-EX.
016000*---------------------------------------------------------------*
016100    EXIT.
016200
016300*---------------------------------------------------------------*
016400 C000-READ-CARDCREQ.
016500*---------------------------------------------------------------*
016600    READ    CARDCREQFILE.
016700    IF      WK-C-END-OF-FILE
016800            GO TO C099-READ-CARDCREQ-EX.
016900    IF      NOT WK-C-SUCCESSFUL
017000            DISPLAY "CTFMNEW - READ ERROR - CARDCREQFILE"
017100            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200            GO TO Y900-ABNORMAL-TERMINATION.
017300    ADD     1                       TO    WK-E-CRD-ATTEMPTED-CNT.
017400 C099-READ-CARDCREQ-EX.
017500    EXIT.
017600    EJECT
017700
017800*---------------------------------------------------------------*
017900*   MAIN PROCESSING LOOP - ONE CARD-CREATE-REQUEST PER ITERATION*
018000*---------------------------------------------------------------*
018100 B100-PROCESS-ONE-REQUEST.
018200    MOVE    SPACES                  TO    WS-C-REJECT-REASON.
018300
018400    PERFORM D100-EDIT-EXPIRY THRU D199-EDIT-EXPIRY-EX.
018500    IF      WS-C-REJECT-REASON = SPACES
018600            PERFORM D200-EDIT-DUPLICATE THRU D299-EDIT-DUPLICATE-EX.
018700    IF      WS-C-REJECT-REASON = SPACES
018800            PERFORM D300-EDIT-BALANCE THRU D399-EDIT-BALANCE-EX.
018900
019000    IF      WS-C-REJECT-REASON = SPACES
019100            PERFORM D400-CREATE-CARD THRU D499-CREATE-CARD-EX
019200    ELSE
019300            PERFORM D500-REJECT-REQUEST THRU D599-REJECT-REQUEST-EX.
019400
019500    PERFORM C000-READ-CARDCREQ THRU C099-READ-CARDCREQ-EX.
019600 B199-PROCESS-ONE-REQUEST-EX.
019700    EXIT.
019800    EJECT
019900
020000*---------------------------------------------------------------*
020100*   EXPIRY DATE MUST BE STRICTLY AFTER TODAY'S DATE             *
020200*---------------------------------------------------------------*
020300 D100-EDIT-EXPIRY.
020400    IF      REQ-EXPIRY-NUMERIC OF WK-C-CARDCREQ NOT > WK-C-TODAY-NUMERIC
020500            MOVE "EXPIRY DATE MUST BE IN THE FUTURE"
020600                                    TO    WS-C-REJECT-REASON.
020700 D199-EDIT-EXPIRY-EX.
020800    EXIT.
020900
021000*---------------------------------------------------------------*
021100*   CARD NUMBER MUST NOT ALREADY EXIST ON THE LEDGER            *
021200*---------------------------------------------------------------*
021300 D200-EDIT-DUPLICATE.
021400    PERFORM E100-CHECK-DUPLICATE THRU E199-CHECK-DUPLICATE-EX.
021500    IF      WS-C-DUPLICATE-FOUND = "Y"
021600            MOVE "CARD ALREADY EXISTS"
021700                                    TO    WS-C-REJECT-REASON.
021800 D299-EDIT-DUPLICATE-EX.
021900    EXIT.
022000
022100*---------------------------------------------------------------*
022200*   OPENING BALANCE MUST NOT BE NEGATIVE                        *
022300*---------------------------------------------------------------*
022400 D300-EDIT-BALANCE.
022500    IF      REQ-INITIAL-BALANCE OF WK-C-CARDCREQ < 0
022600            MOVE "INITIAL BALANCE MUST NOT BE NEGATIVE"
022700                                    TO    WS-C-REJECT-REASON.
022800 D399-EDIT-BALANCE-EX.
022900    EXIT.
023000    EJECT
023100
023200*---------------------------------------------------------------*
023300*   ASSIGN NEW CARD-ID, DERIVE MASKED NUMBER, WRITE THE CARD    *
023400*---------------------------------------------------------------*
023500 D400-CREATE-CARD.
023600    MOVE    SPACES                   TO    WK-C-CARDREC.
023700    MOVE    REQ-CARD-NUMBER OF WK-C-CARDCREQ
023800                                     TO    WK-C-VMSK-CARD-NUMBER.
023900    CALL    "CTFVMSK" USING WK-C-VMSK-RECORD.
024000
024100    MOVE    WK-E-NEXT-CARD-ID        TO    CARD-ID OF WK-C-CARDREC
024200                                           WK-C-CARD-RELKEY.
024300    MOVE    REQ-CARD-NUMBER OF WK-C-CARDCREQ
024400                                     TO    CARD-NUMBER-ENC OF WK-C-CARDREC.
024500    MOVE    WK-C-VMSK-MASKED         TO    CARD-MASKED OF WK-C-CARDREC.
024600    MOVE    REQ-OWNER-NAME OF WK-C-CARDCREQ
024700                                     TO    CARD-OWNER-NAME OF WK-C-CARDREC.
024800    MOVE    REQ-EXPIRY-NUMERIC OF WK-C-CARDCREQ
024900                                     TO    CARD-EXPIRY-NUMERIC
025000                                           OF WK-C-CARDREC.
025100    MOVE    "A"                      TO    CARD-STATUS OF WK-C-CARDREC.
025200    MOVE    REQ-USER-ID OF WK-C-CARDCREQ
025300                                     TO    CARD-USER-ID OF WK-C-CARDREC.
025400    MOVE    REQ-INITIAL-BALANCE OF WK-C-CARDCREQ
025500                                     TO    CARD-BALANCE OF WK-C-CARDREC.
025600
025700    WRITE   WK-C-CARDREC
025800            INVALID KEY
025900            DISPLAY "CTFMNEW - WRITE ERROR - CARDFILE"
026000            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026100            GO TO Y900-ABNORMAL-TERMINATION.
026200
026300    ADD     1                        TO    WK-E-NEXT-CARD-ID.
026400    ADD     1                        TO    WK-E-CRD-ACCEPTED-CNT.
026500 D499-CREATE-CARD-EX.
026600    EXIT.
026700
026800*---------------------------------------------------------------*
026900 D500-REJECT-REQUEST.
027000*---------------------------------------------------------------*
027100    ADD     1                        TO    WK-E-CRD-REJECTED-CNT.
027200 D599-REJECT-REQUEST-EX.
027300    EXIT.
027400    EJECT
027500
027600*---------------------------------------------------------------*
027700*   SCAN THE LEDGER FOR A CARD-NUMBER-ENC MATCHING THE REQUEST  *
027800*---------------------------------------------------------------*
027900 E100-CHECK-DUPLICATE.
028000    MOVE    "N"                     TO    WS-C-DUPLICATE-FOUND.
028100    MOVE    1                        TO    WK-C-CARD-RELKEY.
028200    START   CARDFILE KEY IS NOT LESS THAN WK-C-CARD-RELKEY
028300            INVALID KEY
028400            GO TO E199-CHECK-DUPLICATE-EX.
028500
028600    MOVE    SPACES                   TO    WK-C-FILE-STATUS.
028700    PERFORM E110-SCAN-NEXT-CARD THRU E119-SCAN-NEXT-CARD-EX
028800        UNTIL WK-C-END-OF-FILE OR WS-C-DUPLICATE-FOUND = "Y".
028900 E199-CHECK-DUPLICATE-EX.
029000    EXIT.
029100
029200 E110-SCAN-NEXT-CARD.
029300    READ    CARDFILE NEXT RECORD.
029400    IF      NOT WK-C-END-OF-FILE
029500            IF  CARD-NUMBER-ENC OF WK-C-CARDREC =
029600                REQ-CARD-NUMBER OF WK-C-CARDCREQ
029700                MOVE "Y"            TO    WS-C-DUPLICATE-FOUND.
029800 E119-SCAN-NEXT-CARD-EX.
029900    EXIT.
030000    EJECT
030100
030200*---------------------------------------------------------------*
030300*   FIND THE HIGHEST CARD-ID ALREADY ON THE LEDGER SO THIS RUN  *
030400*   CONTINUES THE SEQUENCE RATHER THAN RESTARTING IT            *
030500*---------------------------------------------------------------*
030600 G100-FIND-NEXT-CARD-ID.
030700    MOVE    ZERO                     TO    WK-E-HIGHEST-CARD-ID.
030800    MOVE    1                        TO    WK-C-CARD-RELKEY.
030900    START   CARDFILE KEY IS NOT LESS THAN WK-C-CARD-RELKEY
031000            INVALID KEY
031100            GO TO G199-FIND-NEXT-CARD-ID-EX.
031200
031300    MOVE    SPACES                   TO    WK-C-FILE-STATUS.
031400    PERFORM G110-READ-NEXT-CARD THRU G119-READ-NEXT-CARD-EX
031500        UNTIL WK-C-END-OF-FILE.
031600 G199-FIND-NEXT-CARD-ID-EX.
031700    EXIT.
031800
031900 G110-READ-NEXT-CARD.
032000    READ    CARDFILE NEXT RECORD.
032100    IF      NOT WK-C-END-OF-FILE
032200            IF  CARD-ID OF WK-C-CARDREC > WK-E-HIGHEST-CARD-ID
032300                MOVE CARD-ID OF WK-C-CARDREC TO WK-E-HIGHEST-CARD-ID.
032400 G119-READ-NEXT-CARD-EX.
032500    EXIT.
032600    EJECT
032700
032800*---------------------------------------------------------------*
032900*                   PROGRAM SUBROUTINE                          *
033000*---------------------------------------------------------------*
033100 Y900-ABNORMAL-TERMINATION.
033200    PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
033300    STOP RUN.
033400
033500*---------------------------------------------------------------*
033600 Z000-END-PROGRAM-ROUTINE.
033700*---------------------------------------------------------------*
033800    DISPLAY "CTFMNEW - CARDS ATTEMPTED - " WK-E-CRD-ATTEMPTED-CNT.
033900    DISPLAY "CTFMNEW - CARDS ACCEPTED  - " WK-E-CRD-ACCEPTED-CNT.
034000    DISPLAY "CTFMNEW - CARDS REJECTED  - " WK-E-CRD-REJECTED-CNT.
034100    CLOSE   CARDCREQFILE
034200            CARDFILE.
034300 Z999-END-PROGRAM-ROUTINE-EX.
034400    EXIT.
034500
034600******************************************************************
034700*************** END OF PROGRAM SOURCE - CTFMNEW ***************
034800******************************************************************
