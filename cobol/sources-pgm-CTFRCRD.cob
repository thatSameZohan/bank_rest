000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTFRCRD.
000500 AUTHOR.         P L BOSWELL.
000600 INSTALLATION.   CARD OPERATIONS DATA CENTER.
000700 DATE-WRITTEN.   19 JUL 1994.
000800 DATE-COMPILED.
000900 SECURITY.       INTERNAL USE ONLY - CARD OPERATIONS.
001000*
001100*DESCRIPTION :  PRINTS THE CARD LISTING REPORT - ONE LINE PER
001200*               CARD ON THE LEDGER, IN CARD-ID ORDER, WITH A
001300*               BALANCE SUBTOTAL EVERY TIME CARD-USER-ID CHANGES
001400*               AND A GRAND TOTAL AT END OF FILE.  RUN AFTER
001500*               CTFMNEW AND CTFMXFR HAVE UPDATED THE LEDGER FOR
001600*               THE NIGHT.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* CTF009 - PLB77H - 19/07/1994 - INITIAL VERSION - REQUEST 3317.  CTF009  
002200*                    USES CARD-MASKED STRAIGHT OFF THE LEDGER -   CTF009  
002300*                    NO NEED TO CALL CTFVMSK FROM THIS PROGRAM.   CTF009  
002400*----------------------------------------------------------------*
002500* CTF019 - DLW22H - 30/01/2000 - Y2K RECOMPILE ONLY - NO LOGIC    CTF019  
002600*                    CHANGE.                                      CTF019  
002700*----------------------------------------------------------------*
002800* CTF044 - SKH41H - 06/03/2011 - SUBTOTAL LINE NOW PRINTS THE     CTF044  
002900*                    USER-ID IT BELONGS TO, AFTER AUDIT RAISED    CTF044  
003000*                    A QUERY ABOUT WHICH BREAK A SUBTOTAL WAS     CTF044  
003100*                    FOR - TICKET 15210.                          CTF044  
003200*----------------------------------------------------------------*
003300* CTF046 - PXR18H - 03/06/2013 - WS-C-PRIOR-USER-ID (THE CONTROL- CTF046  
003400*                    BREAK KEY) MOVED OUT OF WK-C-WORK-AREA TO    CTF046  
003500*                    ITS OWN 77-LEVEL TO MATCH CURRENT STANDARDS  CTF046  
003600*                    FOR STANDALONE WORK FIELDS.  NO LOGIC CHANGE.CTF046  
003700*----------------------------------------------------------------*
003800* CTF049 - HQT14H - 19/02/2014 - REPUNCHED THE ENTIRE SOURCE -    CTF049  
003900*                    AREA A HAD BEEN LANDING ON COLUMN 7, THE     CTF049  
004000*                    INDICATOR COLUMN, INSTEAD OF COLUMN 8.       CTF049  
004100*                    NO LOGIC CHANGE.                             CTF049  
004200*----------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005100        C01 IS TOP-OF-FORM
005200        UPSI-0 IS UPSI-SWITCH-0
005300        ON STATUS IS U0-ON
005400        OFF STATUS IS U0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800    SELECT CARDFILE     ASSIGN TO DATABASE-CTFCARD
005900           ORGANIZATION      IS RELATIVE
006000           ACCESS MODE       IS SEQUENTIAL
006100           FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300    SELECT CARDRPT      ASSIGN TO PRINTER-CTFCRPT
006400           ORGANIZATION      IS SEQUENTIAL
006500           FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  CARDFILE
007300    LABEL RECORDS ARE OMITTED
007400    DATA RECORD IS WK-C-CARDREC.
007500 01  WK-C-CARDREC.
007600    COPY CARDREC.
007700
007800 FD  CARDRPT
007900    LABEL RECORDS ARE OMITTED
008000    DATA RECORD IS WK-C-PRINT-LINE.
008100 01  WK-C-PRINT-LINE             PIC X(132).
008200
008300*************************
008400 WORKING-STORAGE SECTION.
008500*************************
008600 01  FILLER                      PIC X(24) VALUE
008700    "** PROGRAM CTFRCRD **".
008800
008900* ------------------ PROGRAM WORKING STORAGE -------------------*
009000 01  WK-C-COMMON.
009100    COPY CTFCMWS.
009200
009300 01  WK-C-WORK-AREA.
009400    05  WS-C-FIRST-CARD          PIC X(01) VALUE "Y".
009500*   CTF046 - STANDALONE - REMEMBERS THE USER-ID OF THE BREAK WE ARE
009600*   CURRENTLY ACCUMULATING, SO D100 CAN TELL WHEN TO ROLL THE
009700*   SUBTOTAL AND START A NEW ONE.
009800 77  WS-C-PRIOR-USER-ID           PIC 9(09) COMP VALUE ZERO.
009900 01  WS-C-USER-SUBTOTAL           PIC S9(11)V9(02) COMP-3 VALUE ZERO.
010000 01  WS-C-GRAND-TOTAL             PIC S9(11)V9(02) COMP-3 VALUE ZERO.
010100
010200* ------------------------ REPORT LINES --------------------------*
010300 01  WS-RH-HEADING-1.
010400    05  FILLER                   PIC X(09) VALUE "CARD-ID".
010500    05  FILLER                   PIC X(20) VALUE "MASKED NUMBER".
010600    05  FILLER                   PIC X(41) VALUE "OWNER NAME".
010700    05  FILLER                   PIC X(08) VALUE "STATUS".
010800    05  FILLER                   PIC X(15) VALUE "BALANCE".
010900    05  FILLER                   PIC X(39) VALUE SPACES.
011000
011100 01  WS-RD-DETAIL-LINE.
011200    05  WS-RD-CARD-ID            PIC ZZZZZZZZ9.
011300    05  FILLER                   PIC X(01) VALUE SPACES.
011400    05  WS-RD-MASKED             PIC X(19).
011500    05  FILLER                   PIC X(01) VALUE SPACES.
011600    05  WS-RD-OWNER-NAME         PIC X(40).
011700    05  FILLER                   PIC X(01) VALUE SPACES.
011800    05  WS-RD-STATUS             PIC X(07).
011900    05  FILLER                   PIC X(01) VALUE SPACES.
012000    05  WS-RD-BALANCE            PIC Z,ZZZ,ZZ9.99.
012100    05  FILLER                   PIC X(37) VALUE SPACES.
012200
012300 01  WS-RS-SUBTOTAL-LINE.
012400    05  FILLER                   PIC X(14) VALUE SPACES.
012500    05  FILLER                   PIC X(15) VALUE "USER TOTAL FOR".
012600    05  WS-RS-USER-ID            PIC ZZZZZZZZ9.
012700    05  FILLER                   PIC X(01) VALUE SPACES.
012800    05  FILLER                   PIC X(10) VALUE "BALANCE : ".
012900    05  WS-RS-SUBTOTAL           PIC Z,ZZZ,ZZ9.99.
013000    05  FILLER                   PIC X(68) VALUE SPACES.
013100
013200 01  WS-RG-GRANDTOTAL-LINE.
013300    05  FILLER                   PIC X(14) VALUE SPACES.
013400    05  FILLER                   PIC X(25) VALUE "GRAND TOTAL ALL CARDS : ".
013500    05  WS-RG-GRANDTOTAL         PIC Z,ZZZ,ZZ9.99.
013600    05  FILLER                   PIC X(79) VALUE SPACES.
013700
013800*****************
013900 LINKAGE SECTION.
014000*****************
014100
014200 EJECT
014300****************************************
014400 PROCEDURE DIVISION.
014500****************************************
014600 MAIN-MODULE.
014700    PERFORM A000-INITIALISE THRU A099-INITIALISE-EX.
014800    PERFORM B100-PROCESS-ONE-CARD THRU B199-PROCESS-ONE-CARD-EX
014900        UNTIL WK-C-END-OF-FILE.
015000    PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
015100    STOP RUN.
015200
015300*---------------------------------------------------------------*
015400 A000-INITIALISE.
015500*---------------------------------------------------------------*
015600    MOVE    ZERO                     TO    WS-C-USER-SUBTOTAL
015700                                           WS-C-GRAND-TOTAL.
015800    MOVE    "Y"                       TO    WS-C-FIRST-CARD.
015900
016000    OPEN    INPUT CARDFILE.
016100    IF      NOT WK-C-SUCCESSFUL
016200            DISPLAY "CTFRCRD - OPEN FILE ERROR - CARDFILE"
016300            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400            GO TO Y900-ABNORMAL-TERMINATION.
016500
016600    OPEN    OUTPUT CARDRPT.
016700    IF      NOT WK-C-SUCCESSFUL
016800            DISPLAY "CTFRCRD - OPEN FILE ERROR - CARDRPT"
016900            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000            GO TO Y900-ABNORMAL-TERMINATION.
017100
017200    MOVE    WS-RH-HEADING-1           TO    WK-C-PRINT-LINE.
017300    WRITE   WK-C-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
017400
017500    PERFORM C000-READ-CARDFILE THRU C099-READ-CARDFILE-EX.
017600*---------------------------------------------------------------*
017700 A099-INITIALISE-EX.
017800*---------------------------------------------------------------*
017900    EXIT.
018000
018100*---------------------------------------------------------------*
018200 C000-READ-CARDFILE.
018300*---------------------------------------------------------------*
018400    READ    CARDFILE NEXT RECORD.
018500    IF      WK-C-END-OF-FILE
018600            GO TO C099-READ-CARDFILE-EX.
018700    IF      NOT WK-C-SUCCESSFUL
018800            DISPLAY "CTFRCRD - READ ERROR - CARDFILE"
018900            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000            GO TO Y900-ABNORMAL-TERMINATION.
019100 C099-READ-CARDFILE-EX.
019200    EXIT.
019300    EJECT
019400
019500*---------------------------------------------------------------*
019600*   CONTROL BREAK ON CARD-USER-ID - ONE CARD PER ITERATION      *
019700*---------------------------------------------------------------*
019800 B100-PROCESS-ONE-CARD.
019900    IF      WS-C-FIRST-CARD = "N"
020000            IF  CARD-USER-ID OF WK-C-CARDREC NOT = WS-C-PRIOR-USER-ID
020100                PERFORM D100-PRINT-SUBTOTAL THRU D199-PRINT-SUBTOTAL-EX.
020200
020300    MOVE    "N"                       TO    WS-C-FIRST-CARD.
020400    MOVE    CARD-USER-ID OF WK-C-CARDREC TO  WS-C-PRIOR-USER-ID.
020500
020600    PERFORM D200-PRINT-DETAIL THRU D299-PRINT-DETAIL-EX.
020700
020800    ADD     CARD-BALANCE OF WK-C-CARDREC  TO  WS-C-USER-SUBTOTAL.
020900    ADD     CARD-BALANCE OF WK-C-CARDREC  TO  WS-C-GRAND-TOTAL.
021000
021100    PERFORM C000-READ-CARDFILE THRU C099-READ-CARDFILE-EX.
021200 B199-PROCESS-ONE-CARD-EX.
021300    EXIT.
021400    EJECT
021500
021600*---------------------------------------------------------------*
021700 D100-PRINT-SUBTOTAL.
021800*---------------------------------------------------------------*
021900    MOVE    SPACES                    TO    WK-C-PRINT-LINE.
022000    WRITE   WK-C-PRINT-LINE AFTER ADVANCING 1 LINES.
022100
022200    MOVE    WS-C-PRIOR-USER-ID         TO    WS-RS-USER-ID.
022300    MOVE    WS-C-USER-SUBTOTAL         TO    WS-RS-SUBTOTAL.
022400    MOVE    WS-RS-SUBTOTAL-LINE        TO    WK-C-PRINT-LINE.
022500    WRITE   WK-C-PRINT-LINE AFTER ADVANCING 1 LINES.
022600
022700    MOVE    SPACES                    TO    WK-C-PRINT-LINE.
022800    WRITE   WK-C-PRINT-LINE AFTER ADVANCING 1 LINES.
022900
023000    MOVE    ZERO                       TO    WS-C-USER-SUBTOTAL.
023100 D199-PRINT-SUBTOTAL-EX.
023200    EXIT.
023300
023400*---------------------------------------------------------------*
023500 D200-PRINT-DETAIL.
023600*---------------------------------------------------------------*
023700    MOVE    SPACES                    TO    WS-RD-DETAIL-LINE.
023800    MOVE    CARD-ID OF WK-C-CARDREC     TO    WS-RD-CARD-ID.
023900    MOVE    CARD-MASKED OF WK-C-CARDREC TO    WS-RD-MASKED.
024000    MOVE    CARD-OWNER-NAME OF WK-C-CARDREC
024100                                       TO    WS-RD-OWNER-NAME.
024200    IF      CARD-STATUS-ACTIVE OF WK-C-CARDREC
024300            MOVE "ACTIVE "            TO    WS-RD-STATUS
024400    ELSE
024500            MOVE "BLOCKED"            TO    WS-RD-STATUS.
024600    MOVE    CARD-BALANCE OF WK-C-CARDREC TO  WS-RD-BALANCE.
024700
024800    MOVE    WS-RD-DETAIL-LINE          TO    WK-C-PRINT-LINE.
024900    WRITE   WK-C-PRINT-LINE AFTER ADVANCING 1 LINES.
025000 D299-PRINT-DETAIL-EX.
025100    EXIT.
025200    EJECT
025300
025400*---------------------------------------------------------------*
025500*                   PROGRAM SUBROUTINE                          *
025600*---------------------------------------------------------------*
025700 Y900-ABNORMAL-TERMINATION.
025800    PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
025900    STOP RUN.
026000
026100*---------------------------------------------------------------*
026200 Z000-END-PROGRAM-ROUTINE.
026300*---------------------------------------------------------------*
026400    IF      WS-C-FIRST-CARD = "N"
026500            PERFORM D100-PRINT-SUBTOTAL THRU D199-PRINT-SUBTOTAL-EX.
026600
026700    MOVE    SPACES                    TO    WK-C-PRINT-LINE.
026800    WRITE   WK-C-PRINT-LINE AFTER ADVANCING 1 LINES.
026900
027000    MOVE    WS-C-GRAND-TOTAL           TO    WS-RG-GRANDTOTAL.
027100    MOVE    WS-RG-GRANDTOTAL-LINE       TO    WK-C-PRINT-LINE.
027200    WRITE   WK-C-PRINT-LINE AFTER ADVANCING 1 LINES.
027300
027400    CLOSE   CARDFILE
027500            CARDRPT.
027600 Z999-END-PROGRAM-ROUTINE-EX.
027700    EXIT.
027800
027900******************************************************************
028000*************** END OF PROGRAM SOURCE - CTFRCRD ***************
028100******************************************************************
