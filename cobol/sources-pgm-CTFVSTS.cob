000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTFVSTS.
000500 AUTHOR.         R M GRAVES.
000600 INSTALLATION.   CARD OPERATIONS DATA CENTER.
000700 DATE-WRITTEN.   04 FEB 1995.
000800 DATE-COMPILED.
000900 SECURITY.       INTERNAL USE ONLY - CARD OPERATIONS.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO BLOCK OR ACTIVATE ONE CARD.
001200*               LOOKS THE CARD UP BY CARD-ID AND REWRITES
001300*               CARD-STATUS TO THE VALUE PASSED BY THE CALLER -
001400*               NO OTHER FIELD ON THE CARD RECORD IS TOUCHED.
001500*               THE CALLER DECIDES WHETHER FLIPPING AN ALREADY
001600*               ACTIVE CARD TO ACTIVE (OR AN ALREADY BLOCKED
001700*               CARD TO BLOCKED) IS MEANINGFUL - THIS ROUTINE
001800*               DOES NOT TREAT IT AS AN ERROR.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* CTF011 - RMG05H - 04/02/1995 - INITIAL VERSION.                 CTF011  
002400*----------------------------------------------------------------*
002500* CTF019 - SKH41H - 30/01/2000 - Y2K FOLLOW-UP - RECOMPILED ONLY  CTF019  
002600*                    TO PICK UP THE REVISED CTFCMWS COPYBOOK,     CTF019  
002700*                    NO LOGIC CHANGE.                             CTF019  
002800*----------------------------------------------------------------*
002900* CTF041 - JLQ12H - 12/08/2009 - TARGET STATUS NOW VALIDATED TO   CTF041  
003000*                    BE "A" OR "B" ON ENTRY - AN UNRECOGNISED     CTF041  
003100*                    VALUE IS REJECTED WITH COM0206 RATHER THAN   CTF041  
003200*                    WRITTEN TO THE CARD RECORD - TICKET 14021.   CTF041  
003300*----------------------------------------------------------------*
003400* CTF046 - PXR18H - 03/06/2013 - WK-C-CARD-RELKEY MOVED OUT OF    CTF046  
003500*                    WK-C-WORK-AREA TO ITS OWN 77-LEVEL TO MATCH  CTF046  
003600*                    CURRENT STANDARDS FOR STANDALONE WORK        CTF046  
003700*                    FIELDS.  NO LOGIC CHANGE.                    CTF046  
003800*----------------------------------------------------------------*
003900* CTF049 - HQT14H - 19/02/2014 - REPUNCHED THE ENTIRE SOURCE -    CTF049  
004000*                    AREA A HAD BEEN LANDING ON COLUMN 7, THE     CTF049  
004100*                    INDICATOR COLUMN, INSTEAD OF COLUMN 8.       CTF049  
004200*                    NO LOGIC CHANGE.                             CTF049  
004300*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005200        C01 IS TOP-OF-FORM
005300        UPSI-0 IS UPSI-SWITCH-0
005400        ON STATUS IS U0-ON
005500        OFF STATUS IS U0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900    SELECT CARDFILE ASSIGN TO DATABASE-CTFCARD
006000           ORGANIZATION      IS RELATIVE
006100           ACCESS MODE       IS RANDOM
006200           RELATIVE KEY      IS WK-C-CARD-RELKEY
006300           FILE STATUS       IS WK-C-FILE-STATUS.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  CARDFILE
007100    LABEL RECORDS ARE OMITTED
007200    DATA RECORD IS WK-C-CARDREC.
007300 01  WK-C-CARDREC.
007400    COPY CARDREC.
007500
007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                      PIC X(24) VALUE
008000    "** PROGRAM CTFVSTS **".
008100
008200* ------------------ PROGRAM WORKING STORAGE -------------------*
008300 01  WK-C-COMMON.
008400    COPY CTFCMWS.
008500
008600 01  WK-C-WORK-AREA.
008700    05  WS-C-VALID-STATUS        PIC X(01) VALUE "N".
008800        88  WS-C-STATUS-IS-VALID          VALUE "Y".
008900*   CTF046 - STANDALONE - THE RELATIVE KEY USED TO LOOK THE CARD
009000*   UP ON CARDFILE.
009100 77  WK-C-CARD-RELKEY             PIC 9(09) COMP.
009200
009300*****************
009400 LINKAGE SECTION.
009500*****************
009600 COPY VSTS.
009700 EJECT
009800*********************************************
009900 PROCEDURE DIVISION USING WK-C-VSTS-RECORD.
010000*********************************************
010100 MAIN-MODULE.
010200    PERFORM A000-PROCESS-CALLED-ROUTINE
010300       THRU A099-PROCESS-CALLED-ROUTINE-EX.
010400    PERFORM Z000-END-PROGRAM-ROUTINE
010500       THRU Z999-END-PROGRAM-ROUTINE-EX.
010600    EXIT PROGRAM.
010700
010800*---------------------------------------------------------------*
010900 A000-PROCESS-CALLED-ROUTINE.
011000*---------------------------------------------------------------*
011100    MOVE    "N"                     TO    WK-C-VSTS-NO-ERROR.
011200    MOVE    SPACES                  TO    WK-C-VSTS-ERROR-CD.
011300
011400    MOVE    "N"                     TO    WS-C-VALID-STATUS.
011500    IF      WK-C-VSTS-TARGET-STATUS = "A" OR = "B"
011600            MOVE "Y"                TO    WS-C-VALID-STATUS.
011700    IF      NOT WS-C-STATUS-IS-VALID
011800            MOVE    "COM0206"           TO    WK-C-VSTS-ERROR-CD
011900            GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012000
012100    OPEN    I-O CARDFILE.
012200    IF      NOT WK-C-SUCCESSFUL
012300            DISPLAY "CTFVSTS - OPEN FILE ERROR - CARDFILE"
012400            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012500            MOVE    "COM0206"           TO    WK-C-VSTS-ERROR-CD
012600            GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012700
012800    MOVE    WK-C-VSTS-CARD-ID       TO    WK-C-CARD-RELKEY.
012900
013000    READ    CARDFILE
013100            INVALID KEY
013200            MOVE    "SUP0016"           TO    WK-C-VSTS-ERROR-CD
013300            GO TO A080-CLOSE-AND-EXIT.
013400
013500    MOVE    WK-C-VSTS-TARGET-STATUS TO    CARD-STATUS.
013600
013700    REWRITE WK-C-CARDREC
013800            INVALID KEY
013900            MOVE    "COM0206"           TO    WK-C-VSTS-ERROR-CD
014000            GO TO A080-CLOSE-AND-EXIT.
014100
014200    MOVE    "Y"                     TO    WK-C-VSTS-NO-ERROR.
014300
014400 A080-CLOSE-AND-EXIT.
014500    CLOSE   CARDFILE.
014600
014700*---------------------------------------------------------------*
014800 A099-PROCESS-CALLED-ROUTINE-EX.
014900*---------------------------------------------------------------*
015000    EXIT.
015100*---------------------------------------------------------------*
015200*                   PROGRAM SUBROUTINE                         *
015300*---------------------------------------------------------------*
015400 Z000-END-PROGRAM-ROUTINE.
015500    CONTINUE.
015600
015700 Z999-END-PROGRAM-ROUTINE-EX.
015800    EXIT.
015900
016000******************************************************************
016100*************** END OF PROGRAM SOURCE - CTFVSTS ***************
016200******************************************************************
