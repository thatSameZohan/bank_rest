000100*****************************************************************
000200* CTFCMWS - COMMON WORKING STORAGE - CARD TRANSFER LEDGER SYSTEM
000300*****************************************************************
000400*DESCRIPTION : FILE-STATUS CONDITION NAMES AND THE RUN DATE
000500*              WORK AREA SHARED BY EVERY PROGRAM IN THE CTF
000600*              SUITE.  COPY THIS UNDER A GROUP ITEM, E.G.
000700*                  01  WK-C-COMMON.
000800*                      COPY CTFCMWS.
000900*=================================================================
001000* HISTORY OF MODIFICATION:
001100*=================================================================
001200* CTF001 - RMG05H - 14/03/1991 - INITIAL VERSION FOR THE CARD     CTF001  
001300*                    LEDGER CONVERSION PROJECT.                   CTF001  
001400*-----------------------------------------------------------------
001500* CTF014 - DLW22H - 02/11/1998 - Y2K REMEDIATION - EXPANDED       CTF014  
001600*                    WK-C-TODAY-CCYY FROM 2 TO 4 DIGITS SO        CTF014  
001700*                    CENTURY IS CARRIED THROUGH TO ALL            CTF014  
001800*                    CALLERS.  REQUEST NO. Y2K-0447.              CTF014
001900*-----------------------------------------------------------------
002000* CTF049 - HQT14H - 19/02/2014 - LISTING PRINTER HAD BEEN         CTF049  
002100*                    PUNCHING THE SOURCE DECK ONE COLUMN TIGHT -  CTF049  
002200*                    AREA A WAS LANDING ON THE INDICATOR COLUMN.  CTF049  
002300*                    REPUNCHED THE WHOLE COPYBOOK.  NO CHANGE     CTF049  
002400*                    TO ANY DATA DESCRIPTION ENTRY.               CTF049  
002500*-----------------------------------------------------------------
002600     05  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
002700         88  WK-C-SUCCESSFUL                   VALUE "00".
002800         88  WK-C-END-OF-FILE                  VALUE "10".
002900         88  WK-C-DUPLICATE-KEY                VALUE "22".
003000         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
003100     05  WK-C-TODAYS-DATE.
003200         10  WK-C-TODAY-CCYY          PIC 9(04).
003300         10  WK-C-TODAY-MM            PIC 9(02).
003400         10  WK-C-TODAY-DD            PIC 9(02).
003500     05  WK-C-TODAY-NUMERIC REDEFINES WK-C-TODAYS-DATE
003600                                      PIC 9(08).
003700     05  WK-C-RUN-COUNTERS.
003800         10  WK-C-RUN-RECS-READ       PIC 9(07) COMP-3.
003900         10  WK-C-RUN-RECS-WRITTEN    PIC 9(07) COMP-3.
004000     05  FILLER                       PIC X(10) VALUE SPACES.
