000100*DESCRIPTION : MASTER RECORD LAYOUT FOR THE CARD LEDGER FILE.
000200*              ONE OCCURRENCE PER BANK CARD ON FILE - PLASTIC
000300*              IDENTITY, EXPIRY, OWNING CUSTOMER AND RUNNING
000400*              BALANCE.  COPY TWICE PER PROGRAM - ONCE FOR THE
000500*              FD AND ONCE (SUFFIXED -1) FOR THE WORKING COPY
000600*              USED TO HOLD A RECORD BEING BUILT, PER HOUSE
000700*              CONVENTION.
000800*=================================================================
000900* HISTORY OF MODIFICATION:
001000*=================================================================
001100* CTF001 - RMG05H - 14/03/1991 - INITIAL VERSION.  LAYOUT         CTF001  
001200*                    AGREED WITH CARD OPERATIONS FOR THE          CTF001  
001300*                    LEDGER CONVERSION PROJECT.                   CTF001  
001400*-----------------------------------------------------------------
001500* CTF009 - PLB77H - 19/07/1994 - ADDED CARD-MASKED SO THE         CTF009  
001600*                    LISTING PROGRAM NO LONGER HAS TO CALL        CTF009  
001700*                    CTFVMSK FOR EVERY LINE - REQUEST 3317.       CTF009  
001800*-----------------------------------------------------------------
001900* CTF014 - DLW22H - 02/11/1998 - Y2K REMEDIATION - EXPANDED       CTF014
002000*                    CARD-EXPIRY-YYYY FROM 2 TO 4 DIGITS.         CTF014
002100*-----------------------------------------------------------------
002200* CTF048 - HQT14H - 19/02/2014 - DROPPED THE STRAY ID DIVISION    CTF048  
002300*                    HEADER THAT HAD CRAWLED IN FROM THE OLD      CTF048  
002400*                    SWIFT LAYOUTS - A COPYBOOK IS NOT A          CTF048  
002500*                    COMPILATION UNIT AND MUST NOT CARRY ONE.     CTF048  
002600*                    NO CHANGE TO THE RECORD LAYOUT ITSELF.       CTF048  
002700*-----------------------------------------------------------------
002800     05  CARDREC-RECORD                  PIC X(140).
002900     05  CARDREC-DATA REDEFINES CARDREC-RECORD.
003000         10  CARD-ID                     PIC 9(09) COMP-3.
003100         10  CARD-NUMBER-ENC             PIC X(32).
003200         10  CARD-MASKED                 PIC X(19).
003300         10  CARD-MASKED-GROUP REDEFINES CARD-MASKED.
003400             15  CARD-MASKED-PREFIX      PIC X(15).
003500             15  CARD-MASKED-LAST4       PIC X(04).
003600         10  CARD-OWNER-NAME             PIC X(40).
003700         10  CARD-EXPIRY-GROUP.
003800             15  CARD-EXPIRY-YYYY        PIC 9(04).
003900             15  CARD-EXPIRY-MM          PIC 9(02).
004000             15  CARD-EXPIRY-DD          PIC 9(02).
004100         10  CARD-EXPIRY-NUMERIC REDEFINES CARD-EXPIRY-GROUP
004200                                          PIC 9(08).
004300         10  CARD-STATUS                 PIC X(01).
004400             88  CARD-STATUS-ACTIVE               VALUE "A".
004500             88  CARD-STATUS-BLOCKED              VALUE "B".
004600         10  CARD-USER-ID                PIC 9(09) COMP-3.
004700         10  CARD-BALANCE                PIC S9(11)V9(02) COMP-3.
004800         10  FILLER                      PIC X(23).
