000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTFVMSK.
000500 AUTHOR.         R M GRAVES.
000600 INSTALLATION.   CARD OPERATIONS DATA CENTER.
000700 DATE-WRITTEN.   11 JUN 1994.
000800 DATE-COMPILED.
000900 SECURITY.       INTERNAL USE ONLY - CARD OPERATIONS.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - DERIVES THE MASKED DISPLAY
001200*               FORM OF A CARD NUMBER ("**** **** **** NNNN")
001300*               FOR USE BY THE CARD-CREATION, CARD-LISTING AND
001400*               TRANSFER PROGRAMS WHENEVER A CARD NUMBER HAS TO
001500*               BE SHOWN ON A REPORT OR SCREEN.  THE PLAINTEXT
001600*               OR ENCRYPTED NUMBER ITSELF IS NEVER PRINTED.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* CTF008 - RMG05H - 11/06/1994 - INITIAL VERSION.                 CTF008  
002200*----------------------------------------------------------------*
002300* CTF019 - SKH41H - 30/01/2000 - Y2K FOLLOW-UP - NO DATE FIELDS   CTF019  
002400*                    IN THIS ROUTINE, RECOMPILED ONLY TO PICK     CTF019  
002500*                    UP THE REVISED CTFCMWS COPYBOOK.             CTF019  
002600*----------------------------------------------------------------*
002700* CTF033 - JLQ12H - 17/05/2007 - CORRECTED THE SHORT-INPUT CASE   CTF033  
002800*                    SO A CARD NUMBER OF FEWER THAN 4 CHARACTERS  CTF033  
002900*                    PRODUCES THE PLAIN "****" LITERAL INSTEAD    CTF033  
003000*                    OF PADDING WITH LOW-VALUES - TICKET 9956.    CTF033  
003100*----------------------------------------------------------------*
003200* CTF046 - PXR18H - 03/06/2013 - WK-C-LAST4-START MOVED OUT OF    CTF046
003300*                    WK-C-WORK-AREA TO ITS OWN 77-LEVEL.          CTF046
003400*                    WK-C-WORK-AREA-ALT NARROWED TO PIC X(02) TO  CTF046
003500*                    MATCH THE SMALLER AREA IT NOW REDEFINES -    CTF046
003600*                    NO LOGIC CHANGE.                             CTF046
003700*----------------------------------------------------------------*
003800* CTF049 - HQT14H - 19/02/2014 - REPUNCHED THE ENTIRE SOURCE -    CTF049  
003900*                    AREA A HAD BEEN LANDING ON COLUMN 7, THE     CTF049  
004000*                    INDICATOR COLUMN, INSTEAD OF COLUMN 8.       CTF049  
004100*                    NO LOGIC CHANGE.                             CTF049  
004200*----------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                      PIC X(24) VALUE
006300     "** PROGRAM CTFVMSK **".
006400
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01  WK-C-COMMON.
006700     COPY CTFCMWS.
006800
006900 01  WK-C-WORK-AREA.
007000     05  WK-C-INPUT-LENGTH        PIC 9(02) COMP.
007100 01  WK-C-WORK-AREA-ALT REDEFINES WK-C-WORK-AREA
007200                                  PIC X(02).
007300*   CTF033A - STANDALONE - SUBSCRIPT INTO THE CARD NUMBER MARKING
007400*   WHERE THE LAST 4 DIGITS START.  MOVED OUT OF WK-C-WORK-AREA
007500*   ONTO ITS OWN 77-LEVEL SO IT NO LONGER SHARES STORAGE WITH
007600*   WK-C-WORK-AREA-ALT ABOVE.
007700 77  WK-C-LAST4-START             PIC 9(02) COMP.
007800 01  WK-C-MASK-LITERAL            PIC X(15) VALUE
007900     "**** **** **** ".
008000 01  WK-C-MASK-SHORT              PIC X(04) VALUE "****".
008100 01  WK-C-MASK-WORK-GROUP.
008200     05  WK-C-MASK-WORK-PREFIX    PIC X(15).
008300     05  WK-C-MASK-WORK-LAST4     PIC X(04).
008400 01  WK-C-MASK-WORK REDEFINES WK-C-MASK-WORK-GROUP
008500                                  PIC X(19).
008600
008700*****************
008800 LINKAGE SECTION.
008900*****************
009000 COPY VMSK.
009100 EJECT
009200****************************************
009300 PROCEDURE DIVISION USING WK-C-VMSK-RECORD.
009400****************************************
009500 MAIN-MODULE.
009600     PERFORM A000-PROCESS-CALLED-ROUTINE
009700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009800     EXIT PROGRAM.
009900
010000*---------------------------------------------------------------*
010100 A000-PROCESS-CALLED-ROUTINE.
010200*---------------------------------------------------------------*
010300     MOVE    SPACES                  TO    WK-C-VMSK-MASKED.
010400     MOVE    ZERO                    TO    WK-C-INPUT-LENGTH.
010500
010600     INSPECT WK-C-VMSK-CARD-NUMBER
010700             TALLYING WK-C-INPUT-LENGTH
010800             FOR CHARACTERS BEFORE INITIAL SPACE.
010900
011000     IF      WK-C-VMSK-CARD-NUMBER = SPACES
011100             OR WK-C-INPUT-LENGTH < 4
011200             MOVE    WK-C-MASK-SHORT      TO    WK-C-VMSK-MASKED
011300             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011400
011500     COMPUTE WK-C-LAST4-START = WK-C-INPUT-LENGTH - 3.
011600
011700     MOVE    WK-C-MASK-LITERAL       TO    WK-C-MASK-WORK-PREFIX.
011800     MOVE    WK-C-VMSK-CARD-NUMBER (WK-C-LAST4-START : 4)
011900                                     TO    WK-C-MASK-WORK-LAST4.
012000     MOVE    WK-C-MASK-WORK          TO    WK-C-VMSK-MASKED.
012100
012200*---------------------------------------------------------------*
012300 A099-PROCESS-CALLED-ROUTINE-EX.
012400*---------------------------------------------------------------*
012500     EXIT.
012600
012700******************************************************************
012800*************** END OF PROGRAM SOURCE - CTFVMSK ***************
012900******************************************************************
