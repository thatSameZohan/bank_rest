000100*DESCRIPTION : INPUT TRANSACTION LAYOUT FOR THE TRANSFER-REQUEST
000200*              FILE.  ONE OCCURRENCE PER MOVE OF FUNDS REQUESTED
000300*              BETWEEN TWO CARDS OF THE SAME CUSTOMER, PROCESSED
000400*              BY THE CTFMXFR PROGRAM.
000500*=================================================================
000600* HISTORY OF MODIFICATION:
000700*=================================================================
000800* CTF003 - RMG05H - 27/03/1991 - INITIAL VERSION.                 CTF003
000900*-----------------------------------------------------------------
001000* CTF048 - HQT14H - 19/02/2014 - DROPPED THE STRAY ID DIVISION    CTF048  
001100*                    HEADER THAT HAD CRAWLED IN FROM THE OLD      CTF048  
001200*                    SWIFT LAYOUTS - A COPYBOOK IS NOT A          CTF048  
001300*                    COMPILATION UNIT AND MUST NOT CARRY ONE.     CTF048  
001400*                    NO CHANGE TO THE RECORD LAYOUT ITSELF.       CTF048  
001500*-----------------------------------------------------------------
001600     05  XFERREQ-RECORD                  PIC X(030).
001700     05  XFERREQ-DATA REDEFINES XFERREQ-RECORD.
001800         10  TREQ-USER-ID                PIC 9(09) COMP-3.
001900         10  TREQ-KEY-GROUP.
002000             15  TREQ-FROM-CARD-ID       PIC 9(09) COMP-3.
002100             15  TREQ-TO-CARD-ID         PIC 9(09) COMP-3.
002200         10  TREQ-KEY-GROUP-ALT REDEFINES TREQ-KEY-GROUP
002300                                          PIC X(10).
002400         10  TREQ-AMOUNT                 PIC S9(11)V9(02) COMP-3.
002500         10  FILLER                      PIC X(08).
