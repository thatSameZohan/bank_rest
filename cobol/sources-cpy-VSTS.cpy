000100* HISTORY OF MODIFICATION:
000200* ==========================================================================
000300* TAG NAME DATE DESCRIPTION
000400* --------------------------------------------------------------------------
000500* CTF011 RMG05H 04/02/1995 - INITIAL VERSION - PARAMETER AREA FOR
000600*                            THE CARD-STATUS-MAINTENANCE SUBROUTINE
000700*                            CTFVSTS.
000800* --------------------------------------------------------------------------
000900* CTF049 HQT14H 19/02/2014 - REPUNCHED - AREA A HAD BEEN LANDING
001000*                            ON THE INDICATOR COLUMN.  NO CHANGE
001100*                            TO THE PARAMETER LAYOUT ITSELF.
001200* --------------------------------------------------------------------------
001300 01 WK-C-VSTS-RECORD.
001400     05 WK-C-VSTS-INPUT.
001500        10 WK-C-VSTS-CARD-ID           PIC 9(09) COMP-3.
001600        10 WK-C-VSTS-TARGET-STATUS     PIC X(01).
001700     05 WK-C-VSTS-OUTPUT.
001800        10 WK-C-VSTS-NO-ERROR          PIC X(01).
001900        10 WK-C-VSTS-ERROR-CD          PIC X(07).
