000100*DESCRIPTION : INPUT TRANSACTION LAYOUT FOR THE CARD-CREATION
000200*              REQUEST FILE.  ONE OCCURRENCE PER CARD TO BE
000300*              ADMITTED TO THE LEDGER BY THE CTFMNEW PROGRAM.
000400*=================================================================
000500* HISTORY OF MODIFICATION:
000600*=================================================================
000700* CTF005 - RMG05H - 02/05/1991 - INITIAL VERSION.                 CTF005  
000800*-----------------------------------------------------------------
000900* CTF014 - DLW22H - 02/11/1998 - Y2K REMEDIATION - EXPANDED       CTF014
001000*                    REQ-EXPIRY-YYYY FROM 2 TO 4 DIGITS.          CTF014
001100*-----------------------------------------------------------------
001200* CTF048 - HQT14H - 19/02/2014 - DROPPED THE STRAY ID DIVISION    CTF048  
001300*                    HEADER THAT HAD CRAWLED IN FROM THE OLD      CTF048  
001400*                    SWIFT LAYOUTS - A COPYBOOK IS NOT A          CTF048  
001500*                    COMPILATION UNIT AND MUST NOT CARRY ONE.     CTF048  
001600*                    NO CHANGE TO THE RECORD LAYOUT ITSELF.       CTF048  
001700*-----------------------------------------------------------------
001800     05  CARDCREQ-RECORD                 PIC X(100).
001900     05  CARDCREQ-DATA REDEFINES CARDCREQ-RECORD.
002000         10  REQ-CARD-NUMBER             PIC X(32).
002100         10  REQ-CARD-NUMBER-GROUP REDEFINES REQ-CARD-NUMBER.
002200             15  REQ-CARD-NUMBER-PREFIX  PIC X(28).
002300             15  REQ-CARD-NUMBER-LAST4   PIC X(04).
002400         10  REQ-OWNER-NAME              PIC X(40).
002500         10  REQ-EXPIRY-GROUP.
002600             15  REQ-EXPIRY-YYYY         PIC 9(04).
002700             15  REQ-EXPIRY-MM           PIC 9(02).
002800             15  REQ-EXPIRY-DD           PIC 9(02).
002900         10  REQ-EXPIRY-NUMERIC REDEFINES REQ-EXPIRY-GROUP
003000                                          PIC 9(08).
003100         10  REQ-INITIAL-BALANCE         PIC S9(11)V9(02) COMP-3.
003200         10  REQ-USER-ID                 PIC 9(09) COMP-3.
003300         10  FILLER                      PIC X(08).
